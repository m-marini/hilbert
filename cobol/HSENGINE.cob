000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    HSENGINE.
000030 AUTHOR.        R T MASTERS.
000040 INSTALLATION.  SOCIETY RESEARCH SECTION.
000050 DATE-WRITTEN.  04/1991.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL RESEARCH USE ONLY.
000080******************************************************************
000090*                                                                *
000100*A    ABSTRACT..                                                 *
000110*  HSENGINE IS THE ONE-STEP HILBERT SOCIETY ENGINE.  IT IS       *
000120*  CALLED ONCE WITH LK-ENGINE-INIT TO FIX THE PER-RULE           *
000130*  CONSTANTS AND SEED THE GENERATOR, THEN ONCE PER SIMULATION    *
000140*  STEP WITH LK-ENGINE-STEP TO ADVANCE THE STATUS RECORD BY ONE  *
000150*  TIME INTERVAL.  IT IS SHARED, UNCHANGED, BY HSSIMRUN (THE     *
000160*  PLAIN PROGRESS RUN) AND HSKPIEXT (THE PER-RULE KPI RUN) SO    *
000170*  THE TWO REPORTS CAN NEVER DISAGREE ON HOW A STEP IS TAKEN.    *
000180*                                                                *
000190*J    JCL..                                                      *
000200*                                                                *
000210*     NONE - HSENGINE IS A CALLED SUBPROGRAM, NOT A JOB STEP.    *
000220*     IT OWNS NO FILES OF ITS OWN.                                *
000230*                                                                *
000240*P    ENTRY PARAMETERS..                                         *
000250*     LK-FUNCTION-CODE   '1' = INITIALISE, '2' = TAKE ONE STEP   *
000260*     HS-RULES-RECORD    RULES PARAMETERS (SEE HSRULESC)         *
000270*     HS-STATUS-RECORD   SOCIETY STATE, UPDATED IN PLACE         *
000280*     LK-KPI-AREA        PER-RULE EVENT COUNTS FOR THIS STEP     *
000290*     LK-RETURN-CODE     '00' OK, '99' BAD FUNCTION CODE         *
000300*                                                                *
000310*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000320*     UNRECOGNISED LK-FUNCTION-CODE VALUE                        *
000330*                                                                *
000340*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000350*     NONE.                                                      *
000360*                                                                *
000370*----------------------------------------------------------------*
000380* MAINT LOG..                                                    *
000390*  1991-04-22  RTM  ORIGINAL PROGRAM - INIT AND STEP ENTRY        *
000400*  1991-05-06  RTM  ADDED OVER-SETTLEMENT AND FOOD PRODUCTION     *
000410*                   RULES (REQUEST 91-058)                       *
000420*  1991-06-03  RTM  ADDED RESEARCH AND EDUCATION RULES, NOW ALL   *
000430*                   FOUR RULES RUN EACH STEP (REQUEST 91-071)     *
000440*  1992-02-14  RTM  REPLACED CALL TO CKRANDOM WITH AN IN-LINE     *
000450*                   CONGRUENTIAL GENERATOR - CKRANDOM IS NOT      *
000460*                   REENTRANT AND WAS SHARING SEEDS ACROSS RUNS   *
000470*                   SUBMITTED IN THE SAME CLASS (REQUEST 92-009)  *
000480*  1993-07-19  RTM  WIDENED PREFS ARITHMETIC TO MATCH HSSTATUS    *
000490*                   (REQUEST 91-114)                              *
000500*  1994-11-02  RTM  HONOURED MIN-TECHNOLOGY-OF-RULES AS A FLOOR   *
000510*                   ON THE NORMALISED TECHNOLOGY VALUE            *
000520*                   (REQUEST 94-226)                              *
000530*  1996-08-09  LPK  CORRECTED 0530-NEXT-POISSON TO STOP ON        *
000540*                   NEGATIVE LAMBDA INSTEAD OF LOOPING FOREVER    *
000550*                   (PROBLEM TICKET 96-3140)                      *
000560*  1998-09-17  LPK  Y2K REVIEW - NO DATE FIELDS HELD PAST A RUN,  *
000570*                   ACCEPT FROM TIME USED ONLY FOR SEEDING        *
000580*  2002-11-14  DJV  RETABLED THE TWO PREFS GROUPS IN HSSTATUS SO  *
000590*                   0710/0720 COULD SUBSCRIPT INSTEAD OF FOUR     *
000600*                   SEPARATE IF STATEMENTS (REQUEST 02-166)       *
000610*  2003-02-21  DJV  ADDED LK-KPI-AREA FOR THE NEW HSKPIEXT        *
000620*                   PER-RULE REPORT (REQUEST 03-014)              *
000625*  2003-05-14  DJV  ADDED W99 77-LEVEL CONSTANTS FOR THE TABLE     *
000626*                   BOUND AND SERIES LENGTH SO 0505/0710/0720      *
000627*                   DO NOT CARRY MAGIC NUMBERS (REQUEST 03-058)     *
000628*  2003-06-02  DJV  DROPPED THE UPSI-0 CLAUSE FOR HS-KPI-CALLER-SW  *
000629*                   - NEVER DECLARED IN HSWRKCOM AND NOT TESTED     *
000631*                   ANYWHERE (TICKET 03-066)                        *
000632******************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-370.
000670 OBJECT-COMPUTER. IBM-370.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '9'.
000720 DATA DIVISION.
000730 WORKING-STORAGE SECTION.
000740******************************************************************
000750*    COMMON WORK AREA - SHARED SWITCH/COUNTER NAMES               *
000760******************************************************************
000770 COPY HSWRKCOM.
000775******************************************************************
000776*    W99 - STANDALONE 77-LEVEL SCRATCH CONSTANTS, NOT PART OF     *
000777*    ANY RECORD - THE TABLE BOUND FOR THE TWO 4-WAY PREFS GROUPS  *
000778*    AND THE TAYLOR SERIES LENGTH, SO NEITHER IS A MAGIC NUMBER   *
000779*    BURIED IN A COMPUTE OR A PERFORM VARYING (REQUEST 03-058)    *
000780******************************************************************
000781 77  W99-TABLE-MAX              PIC S9(02) COMP-3 VALUE 4.
000782 77  W99-EXP-SERIES-MAX         PIC S9(03) COMP-3 VALUE 30.
000783 77  W99-SEED-FLOOR             PIC S9(01) COMP-3 VALUE 1.
000784******************************************************************
000790*    W05 - FIXED CONSTANTS DERIVED ONCE AT LK-ENGINE-INIT TIME    *
000800******************************************************************
000810 01  W05-ENGINE-CONSTANTS.
000820     05  W05-TIME-INTERVAL           PIC S9(03)V9(06) COMP-3.
000830     05  W05-MIN-TECHNOLOGY          PIC S9(05)V9(09) COMP-3.
000840     05  W05-OVERSETL-MAX-POP        PIC S9(07)V9(09) COMP-3.
000850     05  W05-FOODPROD-DEATH-BY-INDIV PIC S9(05)V9(09) COMP-3.
000860     05  W05-FOODPROD-DEATH-BY-RES   PIC S9(05)V9(09) COMP-3.
000870     05  W05-FOODPROD-BIRTH-BY-INDIV PIC S9(05)V9(09) COMP-3.
000880     05  W05-FOODPROD-BIRTH-BY-RES   PIC S9(05)V9(09) COMP-3.
000890     05  W05-RESEARCH-STEP-BY-INDIV  PIC S9(05)V9(09) COMP-3.
000900     05  W05-RESEARCH-STEP-BY-RES    PIC S9(05)V9(09) COMP-3.
000910     05  W05-EDUCATE-BY-INDIV        PIC S9(05)V9(09) COMP-3.
000920     05  W05-EDUCATE-BY-RES          PIC S9(05)V9(09) COMP-3.
000930     05  FILLER                      PIC X(08).
000940******************************************************************
000950*    W10 - CONGRUENTIAL GENERATOR WORK AREA (PARK-MILLER, A=     *
000960*    16807, M = 2**31 - 1, NO C - REPLACES CKRANDOM - SEE THE    *
000970*    1992-02-14 MAINT ENTRY ABOVE)                                *
000980******************************************************************
000990 01  W10-RANDOM-WORK-AREA.
001000     05  W10-SEED                   PIC S9(09) COMP.
001010     05  W10-PRODUCT                PIC S9(18) COMP.
001020     05  W10-QUOTIENT               PIC S9(18) COMP.
001030     05  W10-UNIFORM-U              PIC S9(01)V9(09) COMP-3.
001040     05  W10-TIME-OF-DAY            PIC 9(08).
001050     05  W10-TIME-OF-DAY-R REDEFINES W10-TIME-OF-DAY.
001060         10  W10-TOD-HH             PIC 9(02).
001070         10  W10-TOD-MM             PIC 9(02).
001080         10  W10-TOD-SS             PIC 9(02).
001090         10  W10-TOD-HS             PIC 9(02).
001100     05  FILLER                     PIC X(04).
001110******************************************************************
001120*    W20 - EXP/SOFTMAX SCRATCH (TAYLOR SERIES, 30 TERMS - NO     *
001130*    INTRINSIC FUNCTIONS ARE PERMITTED ON THIS CLASS OF WORK)    *
001140******************************************************************
001150 01  W20-MATH-WORK-AREA.
001160     05  W20-EXP-ARGUMENT           PIC S9(05)V9(09) COMP-3.
001170     05  W20-EXP-TERM               PIC S9(09)V9(09) COMP-3.
001180     05  W20-EXP-SUM                PIC S9(09)V9(09) COMP-3.
001190     05  W20-EXP-RESULT             PIC S9(09)V9(09) COMP-3.
001200     05  W20-EXP-N                  PIC S9(03) COMP-3.
001210     05  W20-SM-LOGIT-1             PIC S9(05)V9(09) COMP-3.
001220     05  W20-SM-LOGIT-2             PIC S9(05)V9(09) COMP-3.
001230     05  W20-SM-LOGIT-3             PIC S9(05)V9(09) COMP-3.
001240     05  W20-SM-LOGIT-4             PIC S9(05)V9(09) COMP-3.
001250     05  W20-SM-EXP-1               PIC S9(09)V9(09) COMP-3.
001260     05  W20-SM-EXP-2               PIC S9(09)V9(09) COMP-3.
001270     05  W20-SM-EXP-3               PIC S9(09)V9(09) COMP-3.
001280     05  W20-SM-EXP-4               PIC S9(09)V9(09) COMP-3.
001290     05  W20-SM-EXP-SUM             PIC S9(09)V9(09) COMP-3.
001300     05  W20-SM-RATIO-1             PIC S9(01)V9(09) COMP-3.
001310     05  W20-SM-RATIO-2             PIC S9(01)V9(09) COMP-3.
001320     05  W20-SM-RATIO-3             PIC S9(01)V9(09) COMP-3.
001330     05  FILLER                     PIC X(06).
001340******************************************************************
001350*    W25 - POISSON DRAW WORK AREA (KNUTH'S ALGORITHM)            *
001360******************************************************************
001370 01  W25-POISSON-WORK-AREA.
001380     05  W25-LAMBDA                 PIC S9(07)V9(09) COMP-3.
001390     05  W25-LIMIT-L                PIC S9(09)V9(09) COMP-3.
001400     05  W25-PRODUCT-P              PIC S9(09)V9(09) COMP-3.
001410     05  W25-DRAW-COUNT             PIC S9(07) COMP-3.
001420     05  FILLER                     PIC X(04).
001430******************************************************************
001440*    W30 - STATUS DERIVED VALUES, RECOMPUTED EVERY STEP FROM     *
001450*    THE SOFTMAX OF THE EIGHT PREFS FIELDS                       *
001460******************************************************************
001470 01  W30-DERIVED-VALUES.
001480     05  W30-FARMERS                PIC S9(09)V9(09) COMP-3.
001490     05  W30-RESEARCHERS            PIC S9(09)V9(09) COMP-3.
001500     05  W30-EDUCATORS              PIC S9(09)V9(09) COMP-3.
001510     05  W30-FOOD-RATIO             PIC S9(01)V9(09) COMP-3.
001520     05  W30-RESEARCH-RATIO         PIC S9(01)V9(09) COMP-3.
001530     05  W30-EDUCATION-RATIO        PIC S9(01)V9(09) COMP-3.
001540     05  W30-SETTLEMENT-RATIO       PIC S9(01)V9(09) COMP-3.
001550     05  W30-EFFICIENCY             PIC S9(01)V9(09) COMP-3.
001560     05  FILLER                     PIC X(06).
001570******************************************************************
001580*    W40 - PER-STEP RULE WORK AREAS, ONE GROUP PER RULE, PLUS    *
001590*    THE TWO ACCUMULATORS THAT CARRY INTO 0700-SUM-AND-NORMALIZE *
001600******************************************************************
001610 01  W40-RULE-WORK-AREA.
001620     05  W40-POPULATION-DELTA       PIC S9(09) COMP-3.
001630     05  W40-TECHNOLOGY-DELTA       PIC S9(05)V9(09) COMP-3.
001640     05  W40-OS-WORK.
001650         10  W40-OS-POP-BY-TIME     PIC S9(07)V9(09) COMP-3.
001660         10  W40-OS-MAX-POP-BY-TIME PIC S9(07)V9(09) COMP-3.
001670         10  W40-OS-DEATHS          PIC S9(07) COMP-3.
001680     05  W40-FP-WORK.
001690         10  W40-FP-MAX-BY-INDIV    PIC S9(07)V9(09) COMP-3.
001700         10  W40-FP-MAX-BY-RES      PIC S9(07)V9(09) COMP-3.
001710         10  W40-FP-MIN-DEATH       PIC S9(07)V9(09) COMP-3.
001720         10  W40-FP-POP-BY-DTIME    PIC S9(07)V9(09) COMP-3.
001730         10  W40-FP-MAXPOP-BY-DTIME PIC S9(07)V9(09) COMP-3.
001740         10  W40-FP-DEATHS          PIC S9(07) COMP-3.
001750         10  W40-FP-MAXBIR-BY-INDIV PIC S9(07)V9(09) COMP-3.
001760         10  W40-FP-MAXBIR-BY-RES   PIC S9(07)V9(09) COMP-3.
001770         10  W40-FP-MIN-BIRTH       PIC S9(07)V9(09) COMP-3.
001780         10  W40-FP-MAXPOP-BY-BTIME PIC S9(07)V9(09) COMP-3.
001790         10  W40-FP-POP-BY-BTIME    PIC S9(07)V9(09) COMP-3.
001800         10  W40-FP-BIRTHS          PIC S9(07) COMP-3.
001810     05  W40-RS-WORK.
001820         10  W40-RS-POP-STEP        PIC S9(07)V9(09) COMP-3.
001830         10  W40-RS-RES-STEP        PIC S9(07)V9(09) COMP-3.
001840         10  W40-RS-MIN-STEP        PIC S9(07)V9(09) COMP-3.
001850         10  W40-RS-STEPS           PIC S9(07) COMP-3.
001860     05  W40-ED-WORK.
001870         10  W40-ED-EDU-BY-POP      PIC S9(07)V9(09) COMP-3.
001880         10  W40-ED-EDU-BY-RES      PIC S9(07)V9(09) COMP-3.
001890         10  W40-ED-MIN-EDU         PIC S9(07)V9(09) COMP-3.
001900         10  W40-ED-POP-BY-TIME     PIC S9(07)V9(09) COMP-3.
001910         10  W40-ED-LOSS-EVENTS     PIC S9(07) COMP-3.
001920         10  W40-ED-LOSS-RATIO      PIC S9(01)V9(09) COMP-3.
001930     05  FILLER                     PIC X(08).
001940******************************************************************
001950*    W50 - NORMALISATION WORK AREA (POPULATION/TECHNOLOGY        *
001960*    CLAMP AND THE TWO 4-WAY PREFS OFFSET GROUPS)                *
001970******************************************************************
001980 01  W50-NORMALIZE-WORK-AREA.
001990     05  W50-NEW-POPULATION         PIC S9(09) COMP-3.
002000     05  W50-NEW-TECHNOLOGY         PIC S9(05)V9(09) COMP-3.
002010     05  W50-CMP-TABLE              PIC S9(05)V9(09) COMP-3
002020                                    OCCURS 4 TIMES.
002030     05  W50-CMP-SUB                PIC S9(02) COMP-3.
002040     05  W50-CMP-MAX                PIC S9(05)V9(09) COMP-3.
002050     05  W50-CMP-MIN                PIC S9(05)V9(09) COMP-3.
002060     05  W50-POP-OFFSET             PIC S9(05)V9(09) COMP-3.
002070     05  W50-RES-OFFSET             PIC S9(05)V9(09) COMP-3.
002080     05  W50-SAVE-RESEARCH-PREFS    PIC S9(05)V9(09) COMP-3.
002090     05  FILLER                     PIC X(08).
002100******************************************************************
002110*    LINKAGE SECTION                                              *
002120******************************************************************
002130 LINKAGE SECTION.
002140 01  LK-FUNCTION-CODE               PIC X(01).
002150     88  LK-ENGINE-INIT             VALUE '1'.
002160     88  LK-ENGINE-STEP             VALUE '2'.
002170 COPY HSRULESC.
002180 COPY HSSTATUS.
002190 01  LK-KPI-AREA.
002200     05  LK-KPI-OVERSETL-DEATHS     PIC S9(07) COMP-3.
002210     05  LK-KPI-FOODPROD-BIRTHS     PIC S9(07) COMP-3.
002220     05  LK-KPI-FOODPROD-DEATHS     PIC S9(07) COMP-3.
002230     05  LK-KPI-RESEARCH-STEPS      PIC S9(07) COMP-3.
002240     05  LK-KPI-EDU-LOSS-EVENTS     PIC S9(07) COMP-3.
002250 01  LK-RETURN-CODE                 PIC X(02).
002260******************************************************************
002270 PROCEDURE DIVISION USING LK-FUNCTION-CODE
002280                          HS-RULES-RECORD
002290                          HS-STATUS-RECORD
002300                          LK-KPI-AREA
002310                          LK-RETURN-CODE.
002320******************************************************************
002330 000-MAINLINE.
002340     MOVE '00' TO LK-RETURN-CODE
002350     IF LK-ENGINE-INIT
002360         PERFORM 0200-ENGINE-INIT THRU 0200-EXIT
002370     ELSE
002380         IF LK-ENGINE-STEP
002390             PERFORM 0300-ENGINE-STEP THRU 0300-EXIT
002400         ELSE
002410             MOVE '99' TO LK-RETURN-CODE
002420         END-IF
002430     END-IF
002440     GOBACK.
002450******************************************************************
002460*    0200 - LK-ENGINE-INIT - FIX THE PER-RULE CONSTANTS AND      *
002470*    SEED THE GENERATOR.  THIS PARAGRAPH RUNS EXACTLY ONCE.      *
002480******************************************************************
002490 0200-ENGINE-INIT.
002500     MOVE TIME-INTERVAL-OF-RULES  TO W05-TIME-INTERVAL
002510     MOVE MIN-TECHNOLOGY-OF-RULES TO W05-MIN-TECHNOLOGY
002520     COMPUTE W05-OVERSETL-MAX-POP ROUNDED =
002530         RESOURCES-OF-RULES * OVERSETL-DENSITY-OF-RULES
002540              / OVERSETL-DEATH-TC-OF-RULES
002550     COMPUTE W05-FOODPROD-DEATH-BY-INDIV ROUNDED =
002560         FOODPROD-PRODUCTIVITY-OF-RULES / FOODPROD-DEMAND-OF-RULES
002570              / FOODPROD-DEATH-TC-OF-RULES
002580     COMPUTE W05-FOODPROD-DEATH-BY-RES ROUNDED =
002590         RESOURCES-OF-RULES / FOODPROD-DEMAND-OF-RULES
002600              / FOODPROD-DEATH-TC-OF-RULES
002610     COMPUTE W05-FOODPROD-BIRTH-BY-INDIV ROUNDED =
002620         FOODPROD-PRODUCTIVITY-OF-RULES / FOODPROD-DEMAND-OF-RULES
002630              / FOODPROD-BIRTH-TC-OF-RULES
002640     COMPUTE W05-FOODPROD-BIRTH-BY-RES ROUNDED =
002650         RESOURCES-OF-RULES / FOODPROD-DEMAND-OF-RULES
002660              / FOODPROD-BIRTH-TC-OF-RULES
002670     COMPUTE W05-RESEARCH-STEP-BY-INDIV ROUNDED =
002680         RESEARCH-PRODUCTIVITY-OF-RULES / RESEARCH-COST-OF-RULES
002690     COMPUTE W05-RESEARCH-STEP-BY-RES ROUNDED =
002700         RESOURCES-OF-RULES / RESEARCH-COST-OF-RULES
002710     COMPUTE W05-EDUCATE-BY-INDIV ROUNDED =
002720         EDUCATION-PRODUCTIVITY-OF-RULES / EDUCATION-TIME-CONST-OF-RULES
002730              / EDUCATION-DEMAND-OF-RULES
002740     COMPUTE W05-EDUCATE-BY-RES ROUNDED =
002750         RESOURCES-OF-RULES / EDUCATION-TIME-CONST-OF-RULES
002760              / EDUCATION-DEMAND-OF-RULES
002770     IF SEED-OF-RULES NOT = ZERO
002780         MOVE SEED-OF-RULES TO W10-SEED
002790     ELSE
002800         ACCEPT W10-TIME-OF-DAY FROM TIME
002810         COMPUTE W10-SEED = (W10-TOD-HH * 1000000)
002820                          + (W10-TOD-MM * 10000)
002830                          + (W10-TOD-SS * 100)
002840                          +  W10-TOD-HS + 1
002850     END-IF
002860     IF W10-SEED <= 0
002870         MOVE W99-SEED-FLOOR TO W10-SEED
002880     END-IF
002890     IF W10-SEED >= 2147483647
002900         COMPUTE W10-SEED = W10-SEED - 2147483646
002910     END-IF
002920     .
002930 0200-EXIT.
002940     EXIT.
002950******************************************************************
002960*    0300 - LK-ENGINE-STEP - ADVANCE THE STATUS RECORD BY ONE    *
002970*    TIME INTERVAL.  ALL FOUR RULES READ THE STARTING STATUS -   *
002980*    NONE OF THEM SEE EACH OTHER'S DELTAS UNTIL 0700.            *
002990******************************************************************
003000 0300-ENGINE-STEP.
003010     PERFORM 0540-DERIVE-STATUS-VALUES THRU 0540-EXIT
003020     MOVE ZERO TO W40-POPULATION-DELTA
003030     MOVE ZERO TO W40-TECHNOLOGY-DELTA
003040     PERFORM 0600-RULE-OVERSETTLEMENT THRU 0600-EXIT
003050     PERFORM 0610-RULE-FOODPROD       THRU 0610-EXIT
003060     PERFORM 0620-RULE-RESEARCH       THRU 0620-EXIT
003070     PERFORM 0630-RULE-EDUCATION      THRU 0630-EXIT
003080     PERFORM 0700-SUM-AND-NORMALIZE   THRU 0700-EXIT
003090     .
003100 0300-EXIT.
003110     EXIT.
003120******************************************************************
003130*    0500 - TAYLOR-SERIES EXP(X), W99-EXP-SERIES-MAX TERMS.  W20- *
003135*    EXP-ARGUMENT IN,                                           *
003140*    W20-EXP-RESULT OUT.  NO INTRINSIC FUNCTION IS USED - NONE   *
003150*    IS CARRIED BY THIS CLASS OF COMPILER.                       *
003160******************************************************************
003170 0500-CALC-EXP.
003180     MOVE 1 TO W20-EXP-SUM
003190     MOVE 1 TO W20-EXP-TERM
003200     PERFORM 0505-EXP-TERM-LOOP
003210         VARYING W20-EXP-N FROM 1 BY 1
003215             UNTIL W20-EXP-N > W99-EXP-SERIES-MAX
003220     MOVE W20-EXP-SUM TO W20-EXP-RESULT
003230     .
003240 0500-EXIT.
003250     EXIT.
003260 0505-EXP-TERM-LOOP.
003270     COMPUTE W20-EXP-TERM ROUNDED =
003280         W20-EXP-TERM * W20-EXP-ARGUMENT / W20-EXP-N
003290     ADD W20-EXP-TERM TO W20-EXP-SUM
003300     .
003310******************************************************************
003320*    0510 - SOFTMAX OF FOUR LOGITS.  CALLER LOADS W20-SM-LOGIT-1 *
003330*    THRU -4, THIS PARAGRAPH RETURNS THE FIRST THREE RATIOS IN   *
003340*    W20-SM-RATIO-1 THRU -3 (THE FOURTH IS ALWAYS THE REMAINDER  *
003350*    AT THE CALL SITE, EXACTLY AS W30-SETTLEMENT-RATIO IS BELOW).*
003360******************************************************************
003370 0510-CALC-SOFTMAX.
003380     MOVE W20-SM-LOGIT-1 TO W20-EXP-ARGUMENT
003390     PERFORM 0500-CALC-EXP THRU 0500-EXIT
003400     MOVE W20-EXP-RESULT TO W20-SM-EXP-1
003410     MOVE W20-SM-LOGIT-2 TO W20-EXP-ARGUMENT
003420     PERFORM 0500-CALC-EXP THRU 0500-EXIT
003430     MOVE W20-EXP-RESULT TO W20-SM-EXP-2
003440     MOVE W20-SM-LOGIT-3 TO W20-EXP-ARGUMENT
003450     PERFORM 0500-CALC-EXP THRU 0500-EXIT
003460     MOVE W20-EXP-RESULT TO W20-SM-EXP-3
003470     MOVE W20-SM-LOGIT-4 TO W20-EXP-ARGUMENT
003480     PERFORM 0500-CALC-EXP THRU 0500-EXIT
003490     MOVE W20-EXP-RESULT TO W20-SM-EXP-4
003500     COMPUTE W20-SM-EXP-SUM =
003510         W20-SM-EXP-1 + W20-SM-EXP-2 + W20-SM-EXP-3 + W20-SM-EXP-4
003520     COMPUTE W20-SM-RATIO-1 ROUNDED = W20-SM-EXP-1 / W20-SM-EXP-SUM
003530     COMPUTE W20-SM-RATIO-2 ROUNDED = W20-SM-EXP-2 / W20-SM-EXP-SUM
003540     COMPUTE W20-SM-RATIO-3 ROUNDED = W20-SM-EXP-3 / W20-SM-EXP-SUM
003550     .
003560 0510-EXIT.
003570     EXIT.
003580******************************************************************
003590*    0520 - PARK-MILLER CONGRUENTIAL GENERATOR.  ONE UNIFORM     *
003600*    DRAW IN [0,1) RETURNED IN W10-UNIFORM-U.  REMAINDER IS      *
003610*    TAKEN BY DIVIDE ... GIVING ... REMAINDER, NOT BY FUNCTION   *
003620*    MOD, WHICH THIS CLASS OF COMPILER DOES NOT CARRY.           *
003630******************************************************************
003640 0520-NEXT-RANDOM.
003650     COMPUTE W10-PRODUCT = 16807 * W10-SEED
003660     DIVIDE W10-PRODUCT BY 2147483647
003670         GIVING W10-QUOTIENT REMAINDER W10-SEED
003680     COMPUTE W10-UNIFORM-U ROUNDED = W10-SEED / 2147483647
003690     .
003700 0520-EXIT.
003710     EXIT.
003720******************************************************************
003730*    0530 - KNUTH'S POISSON DRAW.  W25-LAMBDA IN, W25-DRAW-COUNT *
003740*    OUT.  CALLER MUST NOT ENTER THIS PARAGRAPH WITH A LAMBDA OF *
003750*    ZERO OR BELOW - SEE THE 1996-08-09 MAINT ENTRY ABOVE.       *
003760******************************************************************
003770 0530-NEXT-POISSON.
003780     COMPUTE W20-EXP-ARGUMENT = ZERO - W25-LAMBDA
003790     PERFORM 0500-CALC-EXP THRU 0500-EXIT
003800     MOVE W20-EXP-RESULT TO W25-LIMIT-L
003810     MOVE 1 TO W25-PRODUCT-P
003820     MOVE -1 TO W25-DRAW-COUNT
003830     PERFORM 0535-POISSON-DRAW-LOOP
003840         UNTIL W25-PRODUCT-P <= W25-LIMIT-L
003850     .
003860 0530-EXIT.
003870     EXIT.
003880 0535-POISSON-DRAW-LOOP.
003890     ADD 1 TO W25-DRAW-COUNT
003900     PERFORM 0520-NEXT-RANDOM THRU 0520-EXIT
003910     COMPUTE W25-PRODUCT-P ROUNDED = W25-PRODUCT-P * W10-UNIFORM-U
003920     .
003930******************************************************************
003940*    0540 - DERIVE FARMERS/RESEARCHERS/EDUCATORS, THE FOOD/      *
003950*    RESEARCH/EDUCATION/SETTLEMENT RATIOS, AND EFFICIENCY FROM   *
003960*    THE EIGHT PREFS LOGITS AND TECHNOLOGY.  RUNS ONCE PER STEP, *
003970*    BEFORE ANY RULE, SO ALL FOUR RULES SEE THE SAME NUMBERS.    *
003980******************************************************************
003990 0540-DERIVE-STATUS-VALUES.
004000     MOVE FARMER-PREFS-OF-STATUS     TO W20-SM-LOGIT-1
004010     MOVE RESEARCHER-PREFS-OF-STATUS TO W20-SM-LOGIT-2
004020     MOVE EDUCATOR-PREFS-OF-STATUS   TO W20-SM-LOGIT-3
004030     MOVE INACTIVE-PREFS-OF-STATUS   TO W20-SM-LOGIT-4
004040     PERFORM 0510-CALC-SOFTMAX THRU 0510-EXIT
004050     COMPUTE W30-FARMERS     ROUNDED =
004060         W20-SM-RATIO-1 * POPULATION-OF-STATUS
004070     COMPUTE W30-RESEARCHERS ROUNDED =
004080         W20-SM-RATIO-2 * POPULATION-OF-STATUS
004090     COMPUTE W30-EDUCATORS   ROUNDED =
004100         W20-SM-RATIO-3 * POPULATION-OF-STATUS
004110     MOVE FOOD-PREFS-OF-STATUS       TO W20-SM-LOGIT-1
004120     MOVE RESEARCH-PREFS-OF-STATUS   TO W20-SM-LOGIT-2
004130     MOVE EDUCATION-PREFS-OF-STATUS  TO W20-SM-LOGIT-3
004140     MOVE SETTLEMENT-PREFS-OF-STATUS TO W20-SM-LOGIT-4
004150     PERFORM 0510-CALC-SOFTMAX THRU 0510-EXIT
004160     MOVE W20-SM-RATIO-1 TO W30-FOOD-RATIO
004170     MOVE W20-SM-RATIO-2 TO W30-RESEARCH-RATIO
004180     MOVE W20-SM-RATIO-3 TO W30-EDUCATION-RATIO
004190     COMPUTE W30-SETTLEMENT-RATIO ROUNDED = 1 - W30-FOOD-RATIO
004200         - W30-RESEARCH-RATIO - W30-EDUCATION-RATIO
004210     COMPUTE W20-EXP-ARGUMENT = ZERO - TECHNOLOGY-OF-STATUS
004220     PERFORM 0500-CALC-EXP THRU 0500-EXIT
004230     COMPUTE W30-EFFICIENCY ROUNDED = 1 - W20-EXP-RESULT
004240     .
004250 0540-EXIT.
004260     EXIT.
004270******************************************************************
004280*    0600 - OVER-SETTLEMENT RULE.  DEATHS ARE DRIVEN BY HOW FAR  *
004290*    THE SETTLED POPULATION SITS ABOVE THE DENSITY CEILING.      *
004300******************************************************************
004310 0600-RULE-OVERSETTLEMENT.
004320     COMPUTE W40-OS-POP-BY-TIME ROUNDED =
004330         POPULATION-OF-STATUS / OVERSETL-DEATH-TC-OF-RULES
004340     COMPUTE W40-OS-MAX-POP-BY-TIME ROUNDED =
004350         W30-SETTLEMENT-RATIO * W05-OVERSETL-MAX-POP
004360     IF W40-OS-POP-BY-TIME > W40-OS-MAX-POP-BY-TIME
004370         COMPUTE W25-LAMBDA ROUNDED =
004380             (W40-OS-POP-BY-TIME - W40-OS-MAX-POP-BY-TIME)
004390                  * W05-TIME-INTERVAL
004400         PERFORM 0530-NEXT-POISSON THRU 0530-EXIT
004410         MOVE W25-DRAW-COUNT TO W40-OS-DEATHS
004420     ELSE
004430         MOVE ZERO TO W40-OS-DEATHS
004440     END-IF
004450     MOVE W40-OS-DEATHS TO LK-KPI-OVERSETL-DEATHS
004460     SUBTRACT W40-OS-DEATHS FROM W40-POPULATION-DELTA
004470     .
004480 0600-EXIT.
004490     EXIT.
004500******************************************************************
004510*    0610 - FOOD PRODUCTION RULE.  ONE POISSON DRAW FOR FAMINE   *
004520*    DEATHS AND ONE FOR SURPLUS BIRTHS, EACH CAPPED BY WHICHEVER *
004530*    IS TIGHTER OF THE PER-FARMER OR PER-RESOURCE LIMIT.         *
004540******************************************************************
004550 0610-RULE-FOODPROD.
004560     COMPUTE W40-FP-MAX-BY-INDIV ROUNDED =
004570         W30-FARMERS * W05-FOODPROD-DEATH-BY-INDIV
004580     COMPUTE W40-FP-MAX-BY-RES ROUNDED =
004590         W30-FOOD-RATIO * W05-FOODPROD-DEATH-BY-RES
004600     IF W40-FP-MAX-BY-INDIV < W40-FP-MAX-BY-RES
004610         MOVE W40-FP-MAX-BY-INDIV TO W40-FP-MIN-DEATH
004620     ELSE
004630         MOVE W40-FP-MAX-BY-RES   TO W40-FP-MIN-DEATH
004640     END-IF
004650     COMPUTE W40-FP-MAXPOP-BY-DTIME ROUNDED =
004660         W30-EFFICIENCY * W40-FP-MIN-DEATH
004670     COMPUTE W40-FP-POP-BY-DTIME ROUNDED =
004680         POPULATION-OF-STATUS / FOODPROD-DEATH-TC-OF-RULES
004690     IF W40-FP-POP-BY-DTIME > W40-FP-MAXPOP-BY-DTIME
004700         COMPUTE W25-LAMBDA ROUNDED =
004710             (W40-FP-POP-BY-DTIME - W40-FP-MAXPOP-BY-DTIME)
004720                  * W05-TIME-INTERVAL
004730         PERFORM 0530-NEXT-POISSON THRU 0530-EXIT
004740         MOVE W25-DRAW-COUNT TO W40-FP-DEATHS
004750     ELSE
004760         MOVE ZERO TO W40-FP-DEATHS
004770     END-IF
004780     COMPUTE W40-FP-MAXBIR-BY-INDIV ROUNDED =
004790         W30-FARMERS * W05-FOODPROD-BIRTH-BY-INDIV
004800     COMPUTE W40-FP-MAXBIR-BY-RES ROUNDED =
004810         W30-FOOD-RATIO * W05-FOODPROD-BIRTH-BY-RES
004820     IF W40-FP-MAXBIR-BY-INDIV < W40-FP-MAXBIR-BY-RES
004830         MOVE W40-FP-MAXBIR-BY-INDIV TO W40-FP-MIN-BIRTH
004840     ELSE
004850         MOVE W40-FP-MAXBIR-BY-RES   TO W40-FP-MIN-BIRTH
004860     END-IF
004870     COMPUTE W40-FP-MAXPOP-BY-BTIME ROUNDED =
004880         W30-EFFICIENCY * W40-FP-MIN-BIRTH
004890     COMPUTE W40-FP-POP-BY-BTIME ROUNDED =
004900         POPULATION-OF-STATUS / FOODPROD-BIRTH-TC-OF-RULES
004910     IF W40-FP-MAXPOP-BY-BTIME > W40-FP-POP-BY-BTIME
004920         COMPUTE W25-LAMBDA ROUNDED =
004930             (W40-FP-MAXPOP-BY-BTIME - W40-FP-POP-BY-BTIME)
004940                  * W05-TIME-INTERVAL
004950         PERFORM 0530-NEXT-POISSON THRU 0530-EXIT
004960         MOVE W25-DRAW-COUNT TO W40-FP-BIRTHS
004970     ELSE
004980         MOVE ZERO TO W40-FP-BIRTHS
004990     END-IF
005000     MOVE W40-FP-DEATHS TO LK-KPI-FOODPROD-DEATHS
005010     MOVE W40-FP-BIRTHS TO LK-KPI-FOODPROD-BIRTHS
005020     ADD  W40-FP-BIRTHS TO W40-POPULATION-DELTA
005030     SUBTRACT W40-FP-DEATHS FROM W40-POPULATION-DELTA
005040     .
005050 0610-EXIT.
005060     EXIT.
005070******************************************************************
005080*    0620 - RESEARCH RULE.  ONE POISSON DRAW FOR THE NUMBER OF   *
005090*    RESEARCH STEPS TAKEN, CAPPED BY WHICHEVER IS TIGHTER OF     *
005100*    THE PER-RESEARCHER OR PER-RESOURCE LIMIT.  EACH STEP ADDS   *
005110*    ONE RESEARCH-QUANTUM-OF-RULES TO TECHNOLOGY.                *
005120******************************************************************
005130 0620-RULE-RESEARCH.
005140     COMPUTE W40-RS-POP-STEP ROUNDED =
005150         W30-RESEARCHERS * W05-RESEARCH-STEP-BY-INDIV
005160     COMPUTE W40-RS-RES-STEP ROUNDED =
005170         W30-RESEARCH-RATIO * W05-RESEARCH-STEP-BY-RES
005180     IF W40-RS-POP-STEP < W40-RS-RES-STEP
005190         MOVE W40-RS-POP-STEP TO W40-RS-MIN-STEP
005200     ELSE
005210         MOVE W40-RS-RES-STEP TO W40-RS-MIN-STEP
005220     END-IF
005230     COMPUTE W25-LAMBDA ROUNDED =
005240         W30-EFFICIENCY * W40-RS-MIN-STEP * W05-TIME-INTERVAL
005250     IF W25-LAMBDA > 0
005260         PERFORM 0530-NEXT-POISSON THRU 0530-EXIT
005270         MOVE W25-DRAW-COUNT TO W40-RS-STEPS
005280     ELSE
005290         MOVE ZERO TO W40-RS-STEPS
005300     END-IF
005310     MOVE W40-RS-STEPS TO LK-KPI-RESEARCH-STEPS
005320     IF W40-RS-STEPS > 0
005330         COMPUTE W40-TECHNOLOGY-DELTA ROUNDED =
005340             W40-TECHNOLOGY-DELTA
005350                  + (W40-RS-STEPS * RESEARCH-QUANTUM-OF-RULES)
005360     END-IF
005370     .
005380 0620-EXIT.
005390     EXIT.
005400******************************************************************
005410*    0630 - EDUCATION RULE.  A POISSON DRAW OF "LOSS EVENTS"     *
005420*    ERODES TECHNOLOGY IN PROPORTION TO HOW MANY OF THE CURRENT  *
005430*    POPULATION THOSE EVENTS TOUCH.                               *
005440******************************************************************
005450 0630-RULE-EDUCATION.
005460     COMPUTE W40-ED-EDU-BY-POP ROUNDED =
005470         W30-EDUCATORS * W05-EDUCATE-BY-INDIV
005480     COMPUTE W40-ED-EDU-BY-RES ROUNDED =
005490         W30-EDUCATION-RATIO * W05-EDUCATE-BY-RES
005500     IF W40-ED-EDU-BY-POP < W40-ED-EDU-BY-RES
005510         MOVE W40-ED-EDU-BY-POP TO W40-ED-MIN-EDU
005520     ELSE
005530         MOVE W40-ED-EDU-BY-RES TO W40-ED-MIN-EDU
005540     END-IF
005550     COMPUTE W40-ED-POP-BY-TIME ROUNDED =
005560         POPULATION-OF-STATUS / EDUCATION-TIME-CONST-OF-RULES
005570     COMPUTE W25-LAMBDA ROUNDED =
005580         W40-ED-POP-BY-TIME - (W30-EFFICIENCY * W40-ED-MIN-EDU)
005590     IF W25-LAMBDA > 0
005600         COMPUTE W25-LAMBDA ROUNDED = W25-LAMBDA * W05-TIME-INTERVAL
005610         PERFORM 0530-NEXT-POISSON THRU 0530-EXIT
005620         MOVE W25-DRAW-COUNT TO W40-ED-LOSS-EVENTS
005630     ELSE
005640         MOVE ZERO TO W40-ED-LOSS-EVENTS
005650     END-IF
005660     MOVE W40-ED-LOSS-EVENTS TO LK-KPI-EDU-LOSS-EVENTS
005670     COMPUTE W40-ED-LOSS-RATIO ROUNDED =
005680         W40-ED-LOSS-EVENTS / POPULATION-OF-STATUS
005690     IF W40-ED-LOSS-RATIO > 1
005700         MOVE 1 TO W40-ED-LOSS-RATIO
005710     END-IF
005720     COMPUTE W40-TECHNOLOGY-DELTA ROUNDED =
005730         W40-TECHNOLOGY-DELTA
005740              - (TECHNOLOGY-OF-STATUS * W40-ED-LOSS-RATIO)
005750     .
005760 0630-EXIT.
005770     EXIT.
005780******************************************************************
005790*    0700 - APPLY THE FOUR RULE DELTAS TO POPULATION AND         *
005800*    TECHNOLOGY, CLAMP BOTH, THEN RECENTRE THE TWO 4-WAY PREFS   *
005810*    GROUPS.  THE SETTLEMENT-PREFS OFFSET IS SUBTRACTED FROM     *
005820*    THE PRE-OFFSET RESEARCH-PREFS VALUE, NOT FROM THE COMMON    *
005830*    RESOURCE-GROUP OFFSET - THIS HAS BEEN THE RULE SINCE THE    *
005840*    ORIGINAL 1991 PROGRAM AND REQUEST 02-166 DID NOT CHANGE IT. *
005850******************************************************************
005860 0700-SUM-AND-NORMALIZE.
005870     COMPUTE W50-NEW-POPULATION =
005880         POPULATION-OF-STATUS + W40-POPULATION-DELTA
005890     IF W50-NEW-POPULATION < 0
005900         MOVE ZERO TO W50-NEW-POPULATION
005910     END-IF
005920     MOVE W50-NEW-POPULATION TO POPULATION-OF-STATUS
005930     COMPUTE W50-NEW-TECHNOLOGY ROUNDED =
005940         TECHNOLOGY-OF-STATUS + W40-TECHNOLOGY-DELTA
005950     IF W50-NEW-TECHNOLOGY < W05-MIN-TECHNOLOGY
005960         MOVE W05-MIN-TECHNOLOGY TO W50-NEW-TECHNOLOGY
005970     END-IF
005980     MOVE W50-NEW-TECHNOLOGY TO TECHNOLOGY-OF-STATUS
005990     MOVE POP-PREFS-ENTRY(1) TO W50-CMP-TABLE(1)
006000     MOVE POP-PREFS-ENTRY(2) TO W50-CMP-TABLE(2)
006010     MOVE POP-PREFS-ENTRY(3) TO W50-CMP-TABLE(3)
006020     MOVE POP-PREFS-ENTRY(4) TO W50-CMP-TABLE(4)
006030     PERFORM 0710-CALC-MAX4 THRU 0710-EXIT
006040     MOVE W50-CMP-MAX TO W50-POP-OFFSET
006050     PERFORM 0720-CALC-MIN4 THRU 0720-EXIT
006060     ADD W50-CMP-MIN TO W50-POP-OFFSET
006070     DIVIDE W50-POP-OFFSET BY 2 GIVING W50-POP-OFFSET
006080     SUBTRACT W50-POP-OFFSET FROM POP-PREFS-ENTRY(1) POP-PREFS-ENTRY(2)
006090         POP-PREFS-ENTRY(3) POP-PREFS-ENTRY(4)
006100     MOVE RES-PREFS-ENTRY(1) TO W50-CMP-TABLE(1)
006110     MOVE RES-PREFS-ENTRY(2) TO W50-CMP-TABLE(2)
006120     MOVE RES-PREFS-ENTRY(3) TO W50-CMP-TABLE(3)
006130     MOVE RES-PREFS-ENTRY(4) TO W50-CMP-TABLE(4)
006140     PERFORM 0710-CALC-MAX4 THRU 0710-EXIT
006150     MOVE W50-CMP-MAX TO W50-RES-OFFSET
006160     PERFORM 0720-CALC-MIN4 THRU 0720-EXIT
006170     ADD W50-CMP-MIN TO W50-RES-OFFSET
006180     DIVIDE W50-RES-OFFSET BY 2 GIVING W50-RES-OFFSET
006190     MOVE RESEARCH-PREFS-OF-STATUS TO W50-SAVE-RESEARCH-PREFS
006200     SUBTRACT W50-RES-OFFSET FROM FOOD-PREFS-OF-STATUS
006210     SUBTRACT W50-RES-OFFSET FROM RESEARCH-PREFS-OF-STATUS
006220     SUBTRACT W50-RES-OFFSET FROM EDUCATION-PREFS-OF-STATUS
006230     SUBTRACT W50-SAVE-RESEARCH-PREFS FROM SETTLEMENT-PREFS-OF-STATUS
006240     .
006250 0700-EXIT.
006260     EXIT.
006270******************************************************************
006280*    0710/0720 - MAX AND MIN OF THE FOUR W50-CMP-TABLE ENTRIES.  *
006290*    TABLE IS LOADED BY 0700 BEFORE EITHER PARAGRAPH IS CALLED.  *
006300******************************************************************
006310 0710-CALC-MAX4.
006320     MOVE W50-CMP-TABLE(1) TO W50-CMP-MAX
006330     PERFORM 0711-MAX4-LOOP
006340         VARYING W50-CMP-SUB FROM 2 BY 1
006345             UNTIL W50-CMP-SUB > W99-TABLE-MAX
006350     .
006360 0710-EXIT.
006370     EXIT.
006380 0711-MAX4-LOOP.
006390     IF W50-CMP-TABLE(W50-CMP-SUB) > W50-CMP-MAX
006400         MOVE W50-CMP-TABLE(W50-CMP-SUB) TO W50-CMP-MAX
006410     END-IF
006420     .
006430 0720-CALC-MIN4.
006440     MOVE W50-CMP-TABLE(1) TO W50-CMP-MIN
006450     PERFORM 0721-MIN4-LOOP
006460         VARYING W50-CMP-SUB FROM 2 BY 1
006465             UNTIL W50-CMP-SUB > W99-TABLE-MAX
006470     .
006480 0720-EXIT.
006490     EXIT.
006500 0721-MIN4-LOOP.
006510     IF W50-CMP-TABLE(W50-CMP-SUB) < W50-CMP-MIN
006520         MOVE W50-CMP-TABLE(W50-CMP-SUB) TO W50-CMP-MIN
006530     END-IF
006540     .
006550******************************************************************
006560*                   END OF HSENGINE                               *
006570******************************************************************
