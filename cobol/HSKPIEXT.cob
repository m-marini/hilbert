000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    HSKPIEXT.
000030 AUTHOR.        L P KOWALSKI.
000040 INSTALLATION.  SOCIETY RESEARCH SECTION.
000050 DATE-WRITTEN.  07/1993.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL RESEARCH USE ONLY.
000080**********************************************************************
000090*                                                                    *
000100*A    ABSTRACT..                                                     *
000110*  HSKPIEXT IS THE PER-RULE KPI VARIANT OF THE HILBERT SOCIETY       *
000120*  BATCH RUN.  IT DRIVES THE SAME HSENGINE AS HSSIMRUN, STEP FOR     *
000130*  STEP, BUT WRITES ONE EXTENDED LINE PER STEP SHOWING HOW MANY      *
000140*  OVER-SETTLEMENT DEATHS, FOOD-PRODUCTION BIRTHS AND DEATHS,        *
000150*  RESEARCH STEPS AND EDUCATION LOSS EVENTS THAT STEP PRODUCED.      *
000160*  HSKPIEXT DOES NOT REWRITE THE STATUS FILE - IT IS A REPORTING     *
000170*  PASS ONLY, RUN AGAINST A COPY OF THE SAME INPUT HSSIMRUN USES.    *
000180*                                                                    *
000190*J    JCL..                                                          *
000200*                                                                    *
000210* //HSKPIEXT EXEC PGM=HSKPIEXT                                       *
000220* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                    *
000230* //SYSOUT   DD SYSOUT=*                                             *
000240* //HSSTATIN DD DSN=T54.T9511F0.HILBERT.STATUS.DATA,DISP=SHR         *
000250* //HSRULEIN DD DSN=T54.T9511F0.HILBERT.RULES.DATA,DISP=SHR          *
000260* //RPTKPI   DD DSN=T54.T9511F0.HILBERT.KPI.RPT,                     *
000270* //            DISP=(,CATLG,CATLG),                                 *
000280* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                    *
000290* //            DCB=(RECFM=FB,LRECL=99,BLKSIZE=0)                    *
000300* //SYSIPT   DD DUMMY                                                *
000310* //*                                                                *
000320*                                                                    *
000330*P    ENTRY PARAMETERS..                                             *
000340*     NONE.                                                          *
000350*                                                                    *
000360*E    ERRORS DETECTED BY THIS ELEMENT..                              *
000370*     I/O ERROR OR EMPTY STATUS/RULES FILE ON INPUT                  *
000380*                                                                    *
000390*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
000400*                                                                    *
000410*     HSENGINE ---- ONE-STEP HILBERT SOCIETY ENGINE                  *
000420*     CKABEND  ---- FORCE A PROGRAM INTERUPT                         *
000430*                                                                    *
000440*U    USER CONSTANTS AND TABLES REFERENCED..                         *
000450*     NONE.                                                          *
000460*                                                                    *
000470*----------------------------------------------------------------*
000480* MAINT LOG..                                                    *
000490*  1993-07-22  LPK  ORIGINAL PROGRAM - ONE LINE PER RULE PER STEP *
000500*  1994-11-02  LPK  NO CHANGE HERE - MIN-TECHNOLOGY-OF-RULES IS    *
000510*                   ENFORCED ENTIRELY INSIDE HSENGINE               *
000520*  1996-08-09  LPK  MATCHED EOJ99-ABEND PATH TO HSSIMRUN'S NEW      *
000530*                   FATAL I/O HANDLING (PROBLEM TICKET 96-3140)     *
000540*  2003-02-21  DJV  MOVED MAX-ITERATIONS INTO HSRULESC SO IT IS    *
000550*                   A RUN PARAMETER INSTEAD OF A COMPILE CONSTANT  *
000560*                   (REQUEST 03-014)                               *
000570*  2003-05-19  DJV  LOOP RAN ONE STEP TOO MANY AND MISLABELED THE  *
000580*                   FIRST KPI LINE STEP 1 - RETEST CHANGED TO >=   *
000590*                   AND THE KPI LINE NOW WRITES BEFORE THE COUNTER *
000600*                   IS BUMPED, SAME AS HSSIMRUN (TICKET 03-061)    *
000610*  2003-05-19  DJV  1-INITIALIZATION NOW CHECKS POPULATION-OF-     *
000620*                   STATUS BEFORE THE LOOP STARTS SO A STATUS      *
000630*                   RECORD THAT ARRIVES ALREADY AT ZERO STOPS THE  *
000640*                   RUN INSTEAD OF DRIVING HSENGINE (TICKET 03-061)*
000650*  2003-06-02  DJV  DROPPED THE UPSI-0 CLAUSE FOR HS-RERUN-        *
000660*                   REQUESTED-SW - NEVER DECLARED IN HSWRKCOM      *
000670*                   (TICKET 03-066)                                *
000680*  2003-06-02  DJV  ADDED A HEADER LINE TO KPI-RPT-FILE, WRITTEN    *
000690*                   ONCE FROM 11-OPEN-FILES (TICKET 03-066)        *
000700*  2003-06-11  DJV  03-061 ABOVE ONLY MOVED THE WRITE AHEAD OF THE  *
000710*                   STEP COUNTER - THE KPI LINE STILL PICKED UP    *
000720*                   POPULATION-OF-STATUS/TECHNOLOGY-OF-STATUS      *
000730*                   AFTER HSENGINE HAD ALREADY ADVANCED THEM, SO   *
000740*                   EVERY ROW REPORTED NEXT STEP'S STATUS UNDER    *
000750*                   THIS STEP'S NUMBER.  SAVED THE PRE-CALL        *
000760*                   POPULATION/TECHNOLOGY INTO WS-SAVE-POPULATION  *
000770*                   AND WS-SAVE-TECHNOLOGY BEFORE CALLING HSENGINE *
000780*                   AND 23-WRITE-KPI-LINE NOW USES THE SAVED       *
000790*                   FIELDS - THE PER-RULE KPI COLUMNS STILL COME   *
000800*                   FROM HS-KPI-WORK-AREA, WHICH IS ALREADY THIS   *
000810*                   STEP'S FIGURES (TICKET 03-071)                 *
000820*  2003-06-11  DJV  REMOVED WS-CURR-DATE/WS-CURR-DATE-R AND THE    *
000830*                   ACCEPT FROM DATE IN 1-INITIALIZATION - THE     *
000840*                   1998 Y2K NOTE SAID THE FIELD WAS DISPLAYED,    *
000850*                   BUT NO DISPLAY OF IT EXISTS ANYWHERE IN THIS   *
000860*                   PROGRAM.  REPLACED WITH WS-SAVE-POPULATION     *
000870*                   AND WS-SAVE-TECHNOLOGY, WHICH ARE ACTUALLY     *
000880*                   USED (TICKET 03-071)                          *
000890**********************************************************************
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SOURCE-COMPUTER. IBM-370.
000930 OBJECT-COMPUTER. IBM-370.
000940 SPECIAL-NAMES.
000950     C01 IS TOP-OF-FORM
000960     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '9'.
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT STATUS-FILE   ASSIGN TO HSSTATIN
001000            FILE STATUS IS HS-STATUS-FILE-STAT.
001010     SELECT RULES-FILE    ASSIGN TO HSRULEIN
001020            FILE STATUS IS HS-RULES-FILE-STAT.
001030     SELECT KPI-RPT-FILE  ASSIGN TO RPTKPI
001040            FILE STATUS IS HS-RPT-FILE-STAT.
001050 DATA DIVISION.
001060 FILE SECTION.
001070 FD  STATUS-FILE
001080     RECORDING MODE IS F
001090     BLOCK CONTAINS 0 RECORDS.
001100 01  STATUS-FILE-REC           PIC X(100).
001110 FD  RULES-FILE
001120     RECORDING MODE IS F
001130     BLOCK CONTAINS 0 RECORDS.
001140 01  RULES-FILE-REC            PIC X(150).
001150 FD  KPI-RPT-FILE
001160     RECORDING MODE IS F
001170     BLOCK CONTAINS 0 RECORDS.
001180 01  KPI-RPT-REC               PIC X(99).
001190
001200 WORKING-STORAGE SECTION.
001210 01  FILLER PIC X(32)
001220     VALUE 'HSKPIEXT WORKING STORAGE BEGINS'.
001230**********************************************************************
001240*                         DATA AREAS                                 *
001250**********************************************************************
001260 COPY HSWRKCOM.
001270 COPY HSRULESC.
001280 COPY HSSTATUS.
001290 COPY HSRPTLIN.
001300 EJECT
001310**********************************************************************
001320*                     READ ONLY CONSTANTS                            *
001330**********************************************************************
001340 01  READ-ONLY-WORK-AREA.
001350     05  HS-STATUS-FILE-NAME    PIC X(08) VALUE 'HSSTATIN'.
001360     05  HS-RULES-FILE-NAME     PIC X(08) VALUE 'HSRULEIN'.
001370     05  FILLER                 PIC X(08).
001380 EJECT
001390**********************************************************************
001400*            V A R I A B L E   D A T A   A R E A S                   *
001410**********************************************************************
001420 01  VARIABLE-WORK-AREA.
001430     05  HS-FUNCTION-CODE       PIC X(01).
001440     05  HS-RETURN-CODE         PIC X(02).
001450     05  WS-SAVE-POPULATION     PIC S9(09).
001460     05  WS-SAVE-TECHNOLOGY     PIC S9(05)V9(09) COMP-3.
001470     05  HS-KPI-WORK-AREA.
001480         10  HS-KPI-OVERSETL-DEATHS PIC S9(07) COMP-3.
001490         10  HS-KPI-FOODPROD-BIRTHS PIC S9(07) COMP-3.
001500         10  HS-KPI-FOODPROD-DEATHS PIC S9(07) COMP-3.
001510         10  HS-KPI-RESEARCH-STEPS  PIC S9(07) COMP-3.
001520         10  HS-KPI-EDU-LOSS-EVENTS PIC S9(07) COMP-3.
001530     05  FILLER                 PIC X(08).
001540 EJECT
001550**********************************************************************
001560*                        PROCEDURE DIVISION                         *
001570**********************************************************************
001580 PROCEDURE DIVISION.
001590     PERFORM 1-INITIALIZATION
001600         THRU 199-INITIALIZATION-EXIT.
001610     PERFORM 11-OPEN-FILES
001620         THRU 1199-OPEN-FILES-EXIT.
001630     PERFORM 12-READ-STATUS-AND-RULES
001640         THRU 1299-READ-STATUS-AND-RULES-EXIT.
001650     PERFORM 13-ENGINE-INIT
001660         THRU 1399-ENGINE-INIT-EXIT.
001670     PERFORM 2-MAIN-PROCESS
001680         THRU 2-MAIN-PROCESS-EXIT
001690         UNTIL HS-POPULATION-EXTINCT
001700            OR HS-STEP-CTR >= HS-MAX-ITERATIONS.
001710     PERFORM EOJ7-WRITE-FINAL-LINE
001720         THRU EOJ7999-EXIT.
001730     PERFORM EOJ9-CLOSE-FILES
001740         THRU EOJ9999-EXIT.
001750     GOBACK.
001760**********************************************************************
001770*                   1-INITIALIZATION                                 *
001780**********************************************************************
001790 1-INITIALIZATION.
001800     INITIALIZE HS-COMMON-WORK-AREA
001810     SET HS-POPULATION-ALIVE TO TRUE
001820     .
001830 199-INITIALIZATION-EXIT.
001840     EXIT.
001850 11-OPEN-FILES.
001860     OPEN INPUT STATUS-FILE
001870     IF HS-STATUS-FILE-STAT NOT = '00'
001880         DISPLAY 'ERROR OPENING STATUS FILE: ' HS-STATUS-FILE-STAT
001890         GO TO EOJ99-ABEND
001900     END-IF
001910     OPEN INPUT RULES-FILE
001920     IF HS-RULES-FILE-STAT NOT = '00'
001930         DISPLAY 'ERROR OPENING RULES FILE: ' HS-RULES-FILE-STAT
001940         GO TO EOJ99-ABEND
001950     END-IF
001960     OPEN OUTPUT KPI-RPT-FILE
001970     IF HS-RPT-FILE-STAT NOT = '00'
001980         DISPLAY 'ERROR OPENING KPI RPT FILE: ' HS-RPT-FILE-STAT
001990         GO TO EOJ99-ABEND
002000     END-IF
002010     WRITE KPI-RPT-REC FROM HS-EXT-HDR-LINE
002020     IF HS-RPT-FILE-STAT NOT = '00'
002030         DISPLAY 'ERROR WRITING HEADER LINE: ' HS-RPT-FILE-STAT
002040         GO TO EOJ99-ABEND
002050     END-IF
002060     .
002070 1199-OPEN-FILES-EXIT.
002080     EXIT.
002090 12-READ-STATUS-AND-RULES.
002100     READ STATUS-FILE INTO HS-STATUS-RECORD
002110         AT END
002120             DISPLAY 'STATUS FILE HSSTATIN IS EMPTY'
002130             GO TO EOJ99-ABEND
002140     END-READ
002150     READ RULES-FILE INTO HS-RULES-RECORD
002160         AT END
002170             DISPLAY 'RULES FILE HSRULEIN IS EMPTY'
002180             GO TO EOJ99-ABEND
002190     END-READ
002200     IF POPULATION-OF-STATUS = ZERO
002210         SET HS-POPULATION-EXTINCT TO TRUE
002220     END-IF
002230     .
002240 1299-READ-STATUS-AND-RULES-EXIT.
002250     EXIT.
002260 13-ENGINE-INIT.
002270     MOVE MAX-ITERATIONS-OF-RULES TO HS-MAX-ITERATIONS
002280     MOVE '1' TO HS-FUNCTION-CODE
002290     CALL 'HSENGINE' USING HS-FUNCTION-CODE
002300                           HS-RULES-RECORD
002310                           HS-STATUS-RECORD
002320                           HS-KPI-WORK-AREA
002330                           HS-RETURN-CODE
002340     IF HS-RETURN-CODE NOT = '00'
002350         DISPLAY 'HSENGINE INIT FAILED - RETURN CODE ' HS-RETURN-CODE
002360         GO TO EOJ99-ABEND
002370     END-IF
002380     .
002390 1399-ENGINE-INIT-EXIT.
002400     EXIT.
002410**********************************************************************
002420*                   2-MAIN-PROCESS                                   *
002430**********************************************************************
002440 2-MAIN-PROCESS.
002450     MOVE POPULATION-OF-STATUS TO WS-SAVE-POPULATION
002460     MOVE TECHNOLOGY-OF-STATUS TO WS-SAVE-TECHNOLOGY
002470     MOVE '2' TO HS-FUNCTION-CODE
002480     CALL 'HSENGINE' USING HS-FUNCTION-CODE
002490                           HS-RULES-RECORD
002500                           HS-STATUS-RECORD
002510                           HS-KPI-WORK-AREA
002520                           HS-RETURN-CODE
002530     PERFORM 23-WRITE-KPI-LINE
002540         THRU 2399-WRITE-KPI-LINE-EXIT
002550     ADD 1 TO HS-STEP-CTR
002560     IF POPULATION-OF-STATUS = ZERO
002570         SET HS-POPULATION-EXTINCT TO TRUE
002580     END-IF
002590     .
002600 2-MAIN-PROCESS-EXIT.
002610     EXIT.
002620 23-WRITE-KPI-LINE.
002630     INITIALIZE HS-EXT-RPT-LINE
002640     MOVE HS-STEP-CTR            TO HE-STEP
002650     MOVE WS-SAVE-POPULATION     TO HE-POPULATION
002660     MOVE WS-SAVE-TECHNOLOGY     TO HE-TECHNOLOGY
002670     MOVE HS-KPI-OVERSETL-DEATHS TO HE-OVERSETL-DEATHS
002680     MOVE HS-KPI-FOODPROD-BIRTHS TO HE-FOODPROD-BIRTHS
002690     MOVE HS-KPI-FOODPROD-DEATHS TO HE-FOODPROD-DEATHS
002700     MOVE HS-KPI-RESEARCH-STEPS  TO HE-RESEARCH-STEPS
002710     MOVE HS-KPI-EDU-LOSS-EVENTS TO HE-EDU-LOSS-EVENTS
002720     WRITE KPI-RPT-REC FROM HS-EXT-RPT-LINE
002730     IF HS-RPT-FILE-STAT NOT = '00'
002740         DISPLAY 'ERROR WRITING KPI LINE: ' HS-RPT-FILE-STAT
002750         GO TO EOJ99-ABEND
002760     END-IF
002770     ADD 1 TO HS-LINES-WRITTEN-CNTR
002780     .
002790 2399-WRITE-KPI-LINE-EXIT.
002800     EXIT.
002810**********************************************************************
002820*                   EOJ7-WRITE-FINAL-LINE                            *
002830**********************************************************************
002840 EOJ7-WRITE-FINAL-LINE.
002850     INITIALIZE HS-FINAL-RPT-LINE
002860     MOVE HS-STEP-CTR          TO HF-STEP
002870     MOVE POPULATION-OF-STATUS TO HF-POPULATION
002880     MOVE TECHNOLOGY-OF-STATUS TO HF-TECHNOLOGY
002890     WRITE KPI-RPT-REC FROM HS-FINAL-RPT-LINE
002900     .
002910 EOJ7999-EXIT.
002920     EXIT.
002930**********************************************************************
002940*                   EOJ9-CLOSE-FILES                                 *
002950**********************************************************************
002960 EOJ9-CLOSE-FILES.
002970     CLOSE STATUS-FILE
002980     CLOSE RULES-FILE
002990     CLOSE KPI-RPT-FILE
003000     DISPLAY 'HSKPIEXT PROCESSING COMPLETE'
003010     DISPLAY 'STEPS TAKEN:          ' HS-STEP-CTR
003020     DISPLAY 'LINES WRITTEN:        ' HS-LINES-WRITTEN-CNTR
003030     IF HS-POPULATION-EXTINCT
003040         DISPLAY HS-MSG02-EXTINCT ' ' HS-STEP-CTR
003050     END-IF
003060     .
003070 EOJ9999-EXIT.
003080     EXIT.
003090**********************************************************************
003100*                   EOJ99-ABEND                                      *
003110**********************************************************************
003120 EOJ99-ABEND.
003130     DISPLAY 'PROGRAM ABENDING - HSKPIEXT'
003140     CALL 'CKABEND'
003150     GOBACK.
003160**********************************************************************
003170*                   END OF HSKPIEXT                                  *
003180**********************************************************************
