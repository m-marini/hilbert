000100******************************************************************
000200*    HSRPTLIN  -  HILBERT SOCIETY BATCH - REPORT LINE LAYOUTS    *
000300*    COPY MEMBER - ONE ROW PER SIMULATION STEP (CONTROL BREAK    *
000400*    KEY IS THE STEP NUMBER, STRICTLY INCREASING FROM ZERO),     *
000500*    PLUS A FINAL TOTAL LINE.  HS-BASIC-RPT-LINE IS USED BY      *
000600*    HSSIMRUN.  HS-EXT-RPT-LINE ADDS THE PER-RULE KPI COLUMNS    *
000700*    AND IS USED BY HSKPIEXT.                                    *
000800*----------------------------------------------------------------*
000900* MAINT LOG..                                                    *
001000*  1991-04-15  RTM  ORIGINAL COPY MEMBER - BASIC LINE ONLY       *
001100*  1993-07-22  RTM  ADDED HS-EXT-RPT-LINE FOR KPI FILEPASS       *
001200*  1998-09-17  LPK  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER   *
001210*  2003-06-02  DJV  ADDED HS-BASIC-HDR-LINE AND HS-EXT-HDR-LINE, *
001220*                   ONE HEADER ROW PER REPORT, WIDENED THE       *
001230*                   POPULATION COLUMN TO 10 SO THE HEADING       *
001240*                   SPELLS OUT IN FULL (TICKET 03-066)           *
001250******************************************************************
001260 01  HS-BASIC-HDR-LINE.
001270     05  FILLER                  PIC X(07) VALUE '   STEP'.
001280     05  FILLER                  PIC X(02) VALUE SPACES.
001290     05  FILLER                  PIC X(10) VALUE 'POPULATION'.
001300     05  FILLER                  PIC X(02) VALUE SPACES.
001310     05  FILLER                  PIC X(16) VALUE 'TECHNOLOGY'.
001320     05  FILLER                  PIC X(29) VALUE SPACES.
001330*
001400 01  HS-BASIC-RPT-LINE.
001500     05  HB-STEP                 PIC Z(6)9.
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001700     05  HB-POPULATION           PIC -(9)9.
001800     05  FILLER                  PIC X(02) VALUE SPACES.
001900     05  HB-TECHNOLOGY           PIC -(5)9.9(9).
002000     05  FILLER                  PIC X(29) VALUE SPACES.
002100*
002110 01  HS-EXT-HDR-LINE.
002120     05  FILLER                  PIC X(07) VALUE '   STEP'.
002130     05  FILLER                  PIC X(02) VALUE SPACES.
002140     05  FILLER                  PIC X(10) VALUE 'POPULATION'.
002150     05  FILLER                  PIC X(02) VALUE SPACES.
002160     05  FILLER                  PIC X(16) VALUE 'TECHNOLOGY'.
002170     05  FILLER                  PIC X(02) VALUE SPACES.
002180     05  FILLER                  PIC X(07) VALUE 'OVRSETL'.
002190     05  FILLER                  PIC X(02) VALUE SPACES.
002195     05  FILLER                  PIC X(07) VALUE 'FDBIRTH'.
002197     05  FILLER                  PIC X(02) VALUE SPACES.
002198     05  FILLER                  PIC X(07) VALUE 'FDDEATH'.
002199     05  FILLER                  PIC X(02) VALUE SPACES.
002201     05  FILLER                  PIC X(07) VALUE ' RESRCH'.
002202     05  FILLER                  PIC X(02) VALUE SPACES.
002203     05  FILLER                  PIC X(07) VALUE 'EDULOSS'.
002204     05  FILLER                  PIC X(02) VALUE SPACES.
002205*
002210 01  HS-EXT-RPT-LINE.
002300     05  HE-STEP                 PIC Z(6)9.
002400     05  FILLER                  PIC X(02) VALUE SPACES.
002500     05  HE-POPULATION           PIC -(9)9.
002600     05  FILLER                  PIC X(02) VALUE SPACES.
002700     05  HE-TECHNOLOGY           PIC -(5)9.9(9).
002800     05  FILLER                  PIC X(02) VALUE SPACES.
002900     05  HE-OVERSETL-DEATHS      PIC Z(6)9.
003000     05  FILLER                  PIC X(02) VALUE SPACES.
003100     05  HE-FOODPROD-BIRTHS      PIC Z(6)9.
003200     05  FILLER                  PIC X(02) VALUE SPACES.
003300     05  HE-FOODPROD-DEATHS      PIC Z(6)9.
003400     05  FILLER                  PIC X(02) VALUE SPACES.
003500     05  HE-RESEARCH-STEPS       PIC Z(6)9.
003600     05  FILLER                  PIC X(02) VALUE SPACES.
003700     05  HE-EDU-LOSS-EVENTS      PIC Z(6)9.
003800     05  FILLER                  PIC X(02) VALUE SPACES.
003900*
004000 01  HS-FINAL-RPT-LINE.
004100     05  FILLER                  PIC X(17)
004200                                VALUE 'FINAL STEP COUNT '.
004300     05  HF-STEP                 PIC Z(6)9.
004400     05  FILLER                  PIC X(18)
004500                                VALUE ' FINAL POPULATION '.
004600     05  HF-POPULATION           PIC -(8)9.
004700     05  FILLER                  PIC X(18)
004800                                VALUE ' FINAL TECHNOLOGY '.
004900     05  HF-TECHNOLOGY           PIC -(5)9.9(9).
005000     05  FILLER                  PIC X(14) VALUE SPACES.
005100******************************************************************
005200*                   END OF HSRPTLIN                               *
005300******************************************************************
