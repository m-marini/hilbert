000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    HSSIMRUN.
000030 AUTHOR.        R T MASTERS.
000040 INSTALLATION.  SOCIETY RESEARCH SECTION.
000050 DATE-WRITTEN.  04/1991.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED - INTERNAL RESEARCH USE ONLY.
000080**********************************************************************
000090*                                                                    *
000100*A    ABSTRACT..                                                     *
000110*  HSSIMRUN IS THE MAIN HILBERT SOCIETY BATCH RUN.  IT READS ONE     *
000120*  STATUS RECORD AND ONE RULES RECORD, CALLS HSENGINE ONCE TO FIX    *
000130*  THE RUN'S CONSTANTS AND SEED, THEN CALLS HSENGINE ONCE PER STEP   *
000140*  UNTIL THE SOCIETY DIES OUT OR MAX-ITERATIONS-OF-RULES IS REACHED. *
000150*  EVERY STEP PRODUCES ONE LINE ON THE PROGRESS REPORT; THE FINAL    *
000160*  STATUS IS REWRITTEN SO A FOLLOW-ON RUN CAN PICK UP WHERE THIS     *
000170*  ONE STOPPED.                                                      *
000180*                                                                    *
000190*J    JCL..                                                          *
000200*                                                                    *
000210* //HSSIMRUN EXEC PGM=HSSIMRUN                                       *
000220* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                    *
000230* //SYSOUT   DD SYSOUT=*                                             *
000240* //HSSTATIN DD DSN=T54.T9511F0.HILBERT.STATUS.DATA,DISP=SHR         *
000250* //HSRULEIN DD DSN=T54.T9511F0.HILBERT.RULES.DATA,DISP=SHR          *
000260* //HSSTATOT DD DSN=T54.T9511F0.HILBERT.STATUS.DATA,                 *
000270* //            DISP=(,CATLG,CATLG),                                 *
000280* //            UNIT=USER,SPACE=(CYL,(1,1),RLSE),                    *
000290* //            DCB=(RECFM=FB,LRECL=100,BLKSIZE=0)                   *
000300* //RPTPROG  DD DSN=T54.T9511F0.HILBERT.PROGRESS.RPT,                *
000310* //            DISP=(,CATLG,CATLG),                                 *
000320* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                    *
000330* //            DCB=(RECFM=FB,LRECL=99,BLKSIZE=0)                    *
000340* //SYSIPT   DD DUMMY                                                *
000350* //*                                                                *
000360*                                                                    *
000370*P    ENTRY PARAMETERS..                                             *
000380*     NONE.                                                          *
000390*                                                                    *
000400*E    ERRORS DETECTED BY THIS ELEMENT..                              *
000410*     I/O ERROR OR EMPTY STATUS/RULES FILE ON INPUT                  *
000420*                                                                    *
000430*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
000440*                                                                    *
000450*     HSENGINE ---- ONE-STEP HILBERT SOCIETY ENGINE                  *
000460*     CKABEND  ---- FORCE A PROGRAM INTERUPT                         *
000470*                                                                    *
000480*U    USER CONSTANTS AND TABLES REFERENCED..                         *
000490*     NONE.                                                          *
000500*                                                                    *
000510*----------------------------------------------------------------*
000520* MAINT LOG..                                                    *
000530*  1991-04-22  RTM  ORIGINAL PROGRAM - BASIC PROGRESS REPORT      *
000540*  1991-06-03  RTM  MATCHED LOOP TEST TO NEW FOUR-RULE HSENGINE   *
000550*                   (REQUEST 91-071)                              *
000560*  1993-02-18  RTM  ADDED HSSTATOT SO A RUN CAN BE CONTINUED      *
000570*                   FROM WHERE THE PRIOR ONE STOPPED               *
000580*                   (REQUEST 93-030)                               *
000590*  1994-11-02  RTM  NO CHANGE HERE - MIN-TECHNOLOGY-OF-RULES IS    *
000600*                   ENFORCED ENTIRELY INSIDE HSENGINE               *
000610*  1996-08-09  LPK  DISPLAY EXTINCTION MESSAGE ON STOP             *
000620*                   (PROBLEM TICKET 96-3140)                       *
000630*  1998-09-17  LPK  Y2K REVIEW - NO DATE FIELDS HELD PAST A RUN    *
000640*  2003-02-21  DJV  MOVED MAX-ITERATIONS INTO HSRULESC SO IT IS    *
000650*                   A RUN PARAMETER INSTEAD OF A COMPILE CONSTANT  *
000660*                   (REQUEST 03-014)                               *
000670*  2003-05-19  DJV  LOOP RAN ONE STEP TOO MANY AND MISLABELED THE  *
000680*                   FIRST REPORT LINE STEP 1 - RETEST CHANGED TO   *
000690*                   >= AND THE STEP LINE NOW WRITES BEFORE THE     *
000700*                   COUNTER IS BUMPED (PROBLEM TICKET 03-061)      *
000710*  2003-05-19  DJV  100-INITIALIZATION NOW CHECKS POPULATION-OF-   *
000720*                   STATUS BEFORE THE LOOP STARTS SO A STATUS      *
000730*                   RECORD THAT ARRIVES ALREADY AT ZERO STOPS THE  *
000740*                   RUN INSTEAD OF DRIVING HSENGINE (TICKET 03-061)*
000750*  2003-06-02  DJV  DROPPED THE UPSI-0 CLAUSE FOR HS-RERUN-        *
000760*                   REQUESTED-SW - THE SWITCH WAS NEVER DECLARED   *
000770*                   IN HSWRKCOM AND NO RERUN PATH EVER TESTED IT   *
000780*                   (TICKET 03-066)                                *
000790*  2003-06-02  DJV  ADDED A HEADER LINE TO PROGRESS-RPT-FILE,       *
000800*                   WRITTEN ONCE FROM 110-OPEN-FILES SO THE        *
000810*                   REPORT NOW OPENS WITH NAMED COLUMNS THE WAY    *
000820*                   CSVWRITER DOES (TICKET 03-066)                 *
000830*  2003-06-11  DJV  03-061 ABOVE ONLY MOVED THE WRITE AHEAD OF THE  *
000840*                   STEP COUNTER - 220-WRITE-PROGRESS-LINE STILL    *
000850*                   RAN AFTER THE CALL TO HSENGINE, SO EVERY LINE   *
000860*                   SHOWED THE STATUS AFTER THAT STEP HAD ALREADY   *
000870*                   BEEN APPLIED, NOT BEFORE IT.  MOVED THE PERFORM *
000880*                   OF 220-WRITE-PROGRESS-LINE AHEAD OF THE CALL TO *
000890*                   HSENGINE IN 200-PROCESS-MAINLINE SO THE LINE IS *
000900*                   WRITTEN FROM THE STATUS AS IT STOOD COMING INTO*
000910*                   THE STEP (TICKET 03-071)                       *
000920**********************************************************************
000930 ENVIRONMENT DIVISION.
000940 CONFIGURATION SECTION.
000950 SOURCE-COMPUTER. IBM-370.
000960 OBJECT-COMPUTER. IBM-370.
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM
000990     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '9'.
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT STATUS-FILE     ASSIGN TO HSSTATIN
001030            FILE STATUS IS HS-STATUS-FILE-STAT.
001040     SELECT RULES-FILE      ASSIGN TO HSRULEIN
001050            FILE STATUS IS HS-RULES-FILE-STAT.
001060     SELECT STATUS-OUT-FILE ASSIGN TO HSSTATOT
001070            FILE STATUS IS HS-STATUS-OUT-FILE-STAT.
001080     SELECT PROGRESS-RPT-FILE ASSIGN TO RPTPROG
001090            FILE STATUS IS HS-RPT-FILE-STAT.
001100 DATA DIVISION.
001110 FILE SECTION.
001120 FD  STATUS-FILE
001130     RECORDING MODE IS F
001140     BLOCK CONTAINS 0 RECORDS.
001150 01  STATUS-FILE-REC             PIC X(100).
001160 FD  RULES-FILE
001170     RECORDING MODE IS F
001180     BLOCK CONTAINS 0 RECORDS.
001190 01  RULES-FILE-REC              PIC X(150).
001200 FD  STATUS-OUT-FILE
001210     RECORDING MODE IS F
001220     BLOCK CONTAINS 0 RECORDS.
001230 01  STATUS-OUT-REC               PIC X(100).
001240 FD  PROGRESS-RPT-FILE
001250     RECORDING MODE IS F
001260     BLOCK CONTAINS 0 RECORDS.
001270 01  PROGRESS-RPT-REC             PIC X(99).
001280
001290 WORKING-STORAGE SECTION.
001300 01  FILLER PIC X(32)
001310     VALUE 'HSSIMRUN WORKING STORAGE BEGINS'.
001320**********************************************************************
001330*                         DATA AREAS                                 *
001340**********************************************************************
001350 COPY HSWRKCOM.
001360 COPY HSRULESC.
001370 COPY HSSTATUS.
001380 COPY HSRPTLIN.
001390 EJECT
001400**********************************************************************
001410*                     READ ONLY CONSTANTS                            *
001420**********************************************************************
001430 01  READ-ONLY-WORK-AREA.
001440     05  HS-STATUS-FILE-NAME      PIC X(08) VALUE 'HSSTATIN'.
001450     05  HS-RULES-FILE-NAME       PIC X(08) VALUE 'HSRULEIN'.
001460     05  FILLER                   PIC X(08).
001470 EJECT
001480**********************************************************************
001490*            V A R I A B L E   D A T A   A R E A S                   *
001500**********************************************************************
001510 01  VARIABLE-WORK-AREA.
001520     05  HS-FUNCTION-CODE         PIC X(01).
001530     05  HS-RETURN-CODE           PIC X(02).
001540     05  HS-KPI-WORK-AREA.
001550         10  HS-KPI-OVERSETL-DEATHS PIC S9(07) COMP-3.
001560         10  HS-KPI-FOODPROD-BIRTHS PIC S9(07) COMP-3.
001570         10  HS-KPI-FOODPROD-DEATHS PIC S9(07) COMP-3.
001580         10  HS-KPI-RESEARCH-STEPS  PIC S9(07) COMP-3.
001590         10  HS-KPI-EDU-LOSS-EVENTS PIC S9(07) COMP-3.
001600     05  FILLER                   PIC X(08).
001610 EJECT
001620**********************************************************************
001630*                        PROCEDURE DIVISION                         *
001640**********************************************************************
001650 PROCEDURE DIVISION.
001660     PERFORM 000-MAINLINE THRU 000-EXIT
001670     GOBACK.
001680**********************************************************************
001690*                   000-MAINLINE                                     *
001700**********************************************************************
001710 000-MAINLINE.
001720     PERFORM 100-INITIALIZATION THRU 100-EXIT
001730     PERFORM 200-PROCESS-MAINLINE THRU 200-EXIT
001740         UNTIL HS-POPULATION-EXTINCT
001750            OR HS-STEP-CTR >= HS-MAX-ITERATIONS
001760     PERFORM 300-TERMINATION THRU 300-EXIT
001770     .
001780 000-EXIT.
001790     EXIT.
001800**********************************************************************
001810*                  100-INITIALIZATION                                *
001820**********************************************************************
001830 100-INITIALIZATION.
001840     INITIALIZE HS-COMMON-WORK-AREA
001850     SET HS-POPULATION-ALIVE TO TRUE
001860     PERFORM 110-OPEN-FILES THRU 110-EXIT
001870     PERFORM 120-READ-STATUS-AND-RULES THRU 120-EXIT
001880     IF POPULATION-OF-STATUS = ZERO
001890         SET HS-POPULATION-EXTINCT TO TRUE
001900     END-IF
001910     MOVE MAX-ITERATIONS-OF-RULES TO HS-MAX-ITERATIONS
001920     MOVE '1' TO HS-FUNCTION-CODE
001930     CALL 'HSENGINE' USING HS-FUNCTION-CODE
001940                           HS-RULES-RECORD
001950                           HS-STATUS-RECORD
001960                           HS-KPI-WORK-AREA
001970                           HS-RETURN-CODE
001980     IF HS-RETURN-CODE NOT = '00'
001990         DISPLAY 'HSENGINE INIT FAILED - RETURN CODE ' HS-RETURN-CODE
002000         GO TO 999-ABEND
002010     END-IF
002020     .
002030 100-EXIT.
002040     EXIT.
002050 110-OPEN-FILES.
002060     OPEN INPUT STATUS-FILE
002070     IF HS-STATUS-FILE-STAT NOT = '00'
002080         DISPLAY 'ERROR OPENING STATUS FILE: ' HS-STATUS-FILE-STAT
002090         GO TO 999-ABEND
002100     END-IF
002110     OPEN INPUT RULES-FILE
002120     IF HS-RULES-FILE-STAT NOT = '00'
002130         DISPLAY 'ERROR OPENING RULES FILE: ' HS-RULES-FILE-STAT
002140         GO TO 999-ABEND
002150     END-IF
002160     OPEN OUTPUT STATUS-OUT-FILE
002170     IF HS-STATUS-OUT-FILE-STAT NOT = '00'
002180         DISPLAY 'ERROR OPENING STATUS-OUT FILE: '
002190                 HS-STATUS-OUT-FILE-STAT
002200         GO TO 999-ABEND
002210     END-IF
002220     OPEN OUTPUT PROGRESS-RPT-FILE
002230     IF HS-RPT-FILE-STAT NOT = '00'
002240         DISPLAY 'ERROR OPENING PROGRESS RPT FILE: '
002250                 HS-RPT-FILE-STAT
002260         GO TO 999-ABEND
002270     END-IF
002280     WRITE PROGRESS-RPT-REC FROM HS-BASIC-HDR-LINE
002290     IF HS-RPT-FILE-STAT NOT = '00'
002300         DISPLAY 'ERROR WRITING HEADER LINE: ' HS-RPT-FILE-STAT
002310         GO TO 999-ABEND
002320     END-IF
002330     .
002340 110-EXIT.
002350     EXIT.
002360 120-READ-STATUS-AND-RULES.
002370     READ STATUS-FILE INTO HS-STATUS-RECORD
002380         AT END
002390             DISPLAY 'STATUS FILE HSSTATIN IS EMPTY'
002400             GO TO 999-ABEND
002410     END-READ
002420     READ RULES-FILE INTO HS-RULES-RECORD
002430         AT END
002440             DISPLAY 'RULES FILE HSRULEIN IS EMPTY'
002450             GO TO 999-ABEND
002460     END-READ
002470     .
002480 120-EXIT.
002490     EXIT.
002500**********************************************************************
002510*                  200-PROCESS-MAINLINE                              *
002520**********************************************************************
002530 200-PROCESS-MAINLINE.
002540     PERFORM 220-WRITE-PROGRESS-LINE THRU 220-EXIT
002550     MOVE '2' TO HS-FUNCTION-CODE
002560     CALL 'HSENGINE' USING HS-FUNCTION-CODE
002570                           HS-RULES-RECORD
002580                           HS-STATUS-RECORD
002590                           HS-KPI-WORK-AREA
002600                           HS-RETURN-CODE
002610     ADD 1 TO HS-STEP-CTR
002620     IF POPULATION-OF-STATUS = ZERO
002630         SET HS-POPULATION-EXTINCT TO TRUE
002640     END-IF
002650     .
002660 200-EXIT.
002670     EXIT.
002680 220-WRITE-PROGRESS-LINE.
002690     INITIALIZE HS-BASIC-RPT-LINE
002700     MOVE HS-STEP-CTR          TO HB-STEP
002710     MOVE POPULATION-OF-STATUS TO HB-POPULATION
002720     MOVE TECHNOLOGY-OF-STATUS TO HB-TECHNOLOGY
002730     WRITE PROGRESS-RPT-REC FROM HS-BASIC-RPT-LINE
002740     IF HS-RPT-FILE-STAT NOT = '00'
002750         DISPLAY 'ERROR WRITING PROGRESS LINE: ' HS-RPT-FILE-STAT
002760         GO TO 999-ABEND
002770     END-IF
002780     ADD 1 TO HS-LINES-WRITTEN-CNTR
002790     .
002800 220-EXIT.
002810     EXIT.
002820**********************************************************************
002830*                  300-TERMINATION                                   *
002840**********************************************************************
002850 300-TERMINATION.
002860     PERFORM 310-WRITE-FINAL-LINE THRU 310-EXIT
002870     PERFORM 320-REWRITE-STATUS   THRU 320-EXIT
002880     PERFORM 330-CLOSE-FILES      THRU 330-EXIT
002890     PERFORM 340-DISPLAY-COUNTERS THRU 340-EXIT
002900     .
002910 300-EXIT.
002920     EXIT.
002930 310-WRITE-FINAL-LINE.
002940     INITIALIZE HS-FINAL-RPT-LINE
002950     MOVE HS-STEP-CTR          TO HF-STEP
002960     MOVE POPULATION-OF-STATUS TO HF-POPULATION
002970     MOVE TECHNOLOGY-OF-STATUS TO HF-TECHNOLOGY
002980     WRITE PROGRESS-RPT-REC FROM HS-FINAL-RPT-LINE
002990     .
003000 310-EXIT.
003010     EXIT.
003020 320-REWRITE-STATUS.
003030     WRITE STATUS-OUT-REC FROM HS-STATUS-RECORD
003040     .
003050 320-EXIT.
003060     EXIT.
003070 330-CLOSE-FILES.
003080     CLOSE STATUS-FILE
003090     CLOSE RULES-FILE
003100     CLOSE STATUS-OUT-FILE
003110     CLOSE PROGRESS-RPT-FILE
003120     .
003130 330-EXIT.
003140     EXIT.
003150 340-DISPLAY-COUNTERS.
003160     DISPLAY 'HSSIMRUN PROCESSING COMPLETE'
003170     DISPLAY 'STEPS TAKEN:          ' HS-STEP-CTR
003180     DISPLAY 'FINAL POPULATION:     ' POPULATION-OF-STATUS
003190     DISPLAY 'LINES WRITTEN:        ' HS-LINES-WRITTEN-CNTR
003200     IF HS-POPULATION-EXTINCT
003210         DISPLAY HS-MSG02-EXTINCT ' ' HS-STEP-CTR
003220     END-IF
003230     .
003240 340-EXIT.
003250     EXIT.
003260**********************************************************************
003270*                  999-ABEND                                         *
003280**********************************************************************
003290 999-ABEND.
003300     DISPLAY 'PROGRAM ABENDING - HSSIMRUN'
003310     CALL 'CKABEND'
003320     GOBACK.
003330**********************************************************************
003340*                   END OF HSSIMRUN                                  *
003350**********************************************************************
