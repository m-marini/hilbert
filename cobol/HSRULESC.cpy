000100******************************************************************
000200*    HSRULESC  -  HILBERT SOCIETY BATCH - RULES PARAMETER RECORD *
000300*    COPY MEMBER - ONE FIXED-FORMAT PARAMETER RECORD, READ ONCE  *
000400*    AT THE START OF THE RUN AND HELD FIXED FOR EVERY STEP.      *
000500*    SEED OF ZERO MEANS "RUN IS NOT REPRODUCIBLE - DERIVE A      *
000600*    SEED FROM THE TIME OF DAY" (SEE HSENGINE 0200-ENGINE-INIT). *
000700*----------------------------------------------------------------*
000800* MAINT LOG..                                                    *
000900*  1991-04-11  RTM  ORIGINAL COPY MEMBER                         *
001000*  1994-11-02  RTM  ADDED MIN-TECHNOLOGY-OF-RULES (REQUEST       *
001100*                   94-226 - NORMALIZATION FLOOR)                *
001200*  1998-09-17  LPK  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER   *
001300*  2003-02-21  DJV  PADDED RECORD TO 150 BYTES, REQUEST 03-014   *
001400******************************************************************
001500 01  HS-RULES-RECORD.
001600     05  SEED-OF-RULES                    PIC S9(09).
001700     05  TIME-INTERVAL-OF-RULES            PIC S9(03)V9(06) COMP-3.
001800     05  MIN-TECHNOLOGY-OF-RULES           PIC S9(05)V9(09) COMP-3.
001900     05  RESOURCES-OF-RULES                PIC S9(07)V9(06) COMP-3.
002000     05  OVERSETL-DENSITY-OF-RULES         PIC S9(05)V9(09) COMP-3.
002100     05  OVERSETL-DEATH-TC-OF-RULES        PIC S9(05)V9(06) COMP-3.
002200     05  FOODPROD-PRODUCTIVITY-OF-RULES    PIC S9(05)V9(09) COMP-3.
002300     05  FOODPROD-DEMAND-OF-RULES          PIC S9(05)V9(09) COMP-3.
002400     05  FOODPROD-DEATH-TC-OF-RULES        PIC S9(05)V9(06) COMP-3.
002500     05  FOODPROD-BIRTH-TC-OF-RULES        PIC S9(05)V9(06) COMP-3.
002600     05  RESEARCH-PRODUCTIVITY-OF-RULES    PIC S9(05)V9(09) COMP-3.
002700     05  RESEARCH-COST-OF-RULES            PIC S9(05)V9(09) COMP-3.
002800     05  RESEARCH-QUANTUM-OF-RULES         PIC S9(05)V9(09) COMP-3.
002900     05  EDUCATION-PRODUCTIVITY-OF-RULES   PIC S9(05)V9(09) COMP-3.
003000     05  EDUCATION-DEMAND-OF-RULES         PIC S9(05)V9(09) COMP-3.
003100     05  EDUCATION-TIME-CONST-OF-RULES     PIC S9(05)V9(06) COMP-3.
003200     05  MAX-ITERATIONS-OF-RULES           PIC S9(07).
003300     05  FILLER                            PIC X(26).
003400******************************************************************
003500*                   END OF HSRULESC                               *
003600******************************************************************
