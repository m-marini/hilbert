000100******************************************************************
000200*    HSSTATUS  -  HILBERT SOCIETY BATCH - STATUS RECORD          *
000300*    COPY MEMBER - ONE SOCIETY-STATE RECORD, READ ONCE AT        *
000400*    START OF RUN AND REWRITTEN AFTER THE LAST STEP.             *
000500*    POPULATION IS A STRAIGHT HEADCOUNT.  THE EIGHT -PREFS       *
000600*    FIELDS ARE SOFTMAX LOGITS, NOT PERCENTAGES - DO NOT         *
000700*    EDIT THEM FOR DISPLAY WITHOUT RUNNING THEM THROUGH          *
000800*    0510-CALC-SOFTMAX IN HSENGINE FIRST.                        *
000900*----------------------------------------------------------------*
001000* MAINT LOG..                                                    *
001100*  1991-04-08  RTM  ORIGINAL COPY MEMBER                         *
001200*  1993-07-19  RTM  WIDENED PREFS FIELDS TO V9(9) FOR RESEARCH   *
001300*                   RULE PRECISION (REQUEST 91-114)              *
001400*  1998-09-17  LPK  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER   *
001500*  2002-05-30  DJV  PADDED RECORD TO 100 BYTES, REQUEST 02-077   *
001600*  2002-11-14  DJV  REGROUPED THE TWO 4-WAY PREFS FIELDS AND     *
001700*                   ADDED THE -TABLE REDEFINES SO HSENGINE CAN   *
001800*                   SUBSCRIPT THEM FOR MAX/MIN (REQUEST 02-166)  *
001900******************************************************************
002000 01  HS-STATUS-RECORD.
002100     05  POPULATION-OF-STATUS            PIC S9(09).
002200     05  POP-PREFS-GROUP.
002300         10  FARMER-PREFS-OF-STATUS      PIC S9(05)V9(09) COMP-3.
002400         10  RESEARCHER-PREFS-OF-STATUS  PIC S9(05)V9(09) COMP-3.
002500         10  EDUCATOR-PREFS-OF-STATUS    PIC S9(05)V9(09) COMP-3.
002600         10  INACTIVE-PREFS-OF-STATUS    PIC S9(05)V9(09) COMP-3.
002700     05  POP-PREFS-TABLE REDEFINES POP-PREFS-GROUP.
002800         10  POP-PREFS-ENTRY             PIC S9(05)V9(09) COMP-3
002900                                          OCCURS 4 TIMES.
003000     05  RES-PREFS-GROUP.
003100         10  FOOD-PREFS-OF-STATUS        PIC S9(05)V9(09) COMP-3.
003200         10  RESEARCH-PREFS-OF-STATUS    PIC S9(05)V9(09) COMP-3.
003300         10  EDUCATION-PREFS-OF-STATUS   PIC S9(05)V9(09) COMP-3.
003400         10  SETTLEMENT-PREFS-OF-STATUS  PIC S9(05)V9(09) COMP-3.
003500     05  RES-PREFS-TABLE REDEFINES RES-PREFS-GROUP.
003600         10  RES-PREFS-ENTRY             PIC S9(05)V9(09) COMP-3
003700                                          OCCURS 4 TIMES.
003800     05  TECHNOLOGY-OF-STATUS            PIC S9(05)V9(09) COMP-3.
003900     05  FILLER                          PIC X(19).
004000******************************************************************
004100*                   END OF HSSTATUS                               *
004200******************************************************************
