000010******************************************************************
000020*    HSWRKCOM  -  HILBERT SOCIETY BATCH - COMMON WORK AREA       *
000030*    COPY MEMBER - CONTROL SWITCHES, COUNTERS, MESSAGE TEXT      *
000040*    USED BY ALL HILBERT SOCIETY PROGRAMS (HSSIMRUN, HSKPIEXT,   *
000050*    HSENGINE) SO THE SWITCH AND COUNTER NAMES STAY IN STEP      *
000060*    ACROSS THE SUITE.                                           *
000070*----------------------------------------------------------------*
000080* MAINT LOG..                                                    *
000090*  1991-04-08  RTM  ORIGINAL COPY MEMBER FOR SOCIETY RUN         *
000100*  1994-11-02  RTM  ADDED HS-SWITCHES FOR EXTINCTION TEST        *
000110*  1998-09-17  LPK  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER   *
000120*  2003-02-21  DJV  ADDED HS-WORK-COUNTERS FOR STEP TOTALS       *
000130*  2003-06-11  DJV  REMOVED HS-RUN-DATE-AREA - THE 2003-02-21     *
000140*                   ENTRY ABOVE CLAIMED IT WAS FOR REPORT         *
000150*                   HEADINGS BUT NOTHING EVER MOVED A DATE INTO   *
000160*                   HS-RUN-DATE AND NEITHER REPORT HEADING CARRIES*
000170*                   A DATE COLUMN - WIDENED THE TRAILING FILLER   *
000180*                   TO HOLD THE RECORD LENGTH (TICKET 03-071)     *
000190******************************************************************
000200 01  HS-COMMON-WORK-AREA.
000210     05  HS-SWITCHES.
000220         10  HS-EOF-STATUS-SW        PIC X(01).
000230             88  HS-EOF-STATUS       VALUE 'Y'.
000240             88  HS-NOT-EOF-STATUS   VALUE 'N'.
000250         10  HS-EOF-RULES-SW         PIC X(01).
000260             88  HS-EOF-RULES        VALUE 'Y'.
000270             88  HS-NOT-EOF-RULES    VALUE 'N'.
000280         10  HS-CONTINUE-RUN-SW      PIC X(01).
000290             88  HS-CONTINUE-RUN     VALUE 'Y'.
000300             88  HS-STOP-RUN         VALUE 'N'.
000310         10  HS-EXTINCT-SW           PIC X(01).
000320             88  HS-POPULATION-EXTINCT  VALUE 'Y'.
000330             88  HS-POPULATION-ALIVE    VALUE 'N'.
000340     05  HS-IO-STATUS-FIELDS.
000350         10  HS-STATUS-FILE-STAT     PIC X(02).
000360         10  HS-STATUS-OUT-FILE-STAT PIC X(02).
000370         10  HS-RULES-FILE-STAT      PIC X(02).
000380         10  HS-RPT-FILE-STAT        PIC X(02).
000390     05  HS-WORK-COUNTERS.
000400         10  HS-STEP-CTR             PIC S9(07) COMP-3 VALUE 0.
000410         10  HS-MAX-ITERATIONS       PIC S9(07) COMP-3 VALUE 0.
000420         10  HS-LINES-WRITTEN-CNTR   PIC S9(07) COMP-3 VALUE 0.
000430     05  HS-MESSAGE-TEXT.
000440         10  HS-MSG01-IO-ERROR       PIC X(19)
000450                                 VALUE 'I/O ERROR ON FILE -'.
000460         10  HS-MSG02-EXTINCT        PIC X(34)
000470                 VALUE 'POPULATION BECAME EXTINCT AT STEP'.
000480     05  FILLER                      PIC X(16).
000490******************************************************************
000500*                   END OF HSWRKCOM                               *
000510******************************************************************
